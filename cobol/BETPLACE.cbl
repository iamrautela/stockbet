000100*(c) 1998-2009 this shop.  All Rights Reserved.
000200*
000300*#ident "@(#) batch/BETDESK/BETPLACE.cbl $Revision: 2.4 $"
000400*
000500*****************************************************
000600* BETPLACE -- single-bet acceptance batch step.
000700*
000800* One run processes one bet request card, the same one-
000900* unit-of-work shape BUYSR kept for one fund order: look
001000* up the account (here, the USER and the MARKET it is
001100* wagering on), make sure the market will still take the
001200* bet, debit the stake through WALPOST, and lay down the
001300* new BET row.  No WALLET or BET record is written if any
001400* check along the way fails.
001500*
001600* CHANGE LOG
001700*    1999-02-01  RTD  TICKET 4470  original
001800*    1999-09-14  RTD  TICKET 4960  MARKET lookup added --
001900*                     first release let the stake post
002000*                     against a market that had already
002100*                     closed
002200*    1999-12-30  MHK  TICKET 5012  Y2K -- BET-CREATED-AT
002300*                     and the TXN stamp are full ISO-8601,
002400*                     echoed off the request card
002500*    2001-03-09  RTD  TICKET 5610  BETS-FILE switched from
002600*                     OUTPUT to EXTEND -- the first cut
002700*                     truncated the master on every run
002800*****************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    BETPLACE.
003100 AUTHOR.        R T DEVLIN.
003200 INSTALLATION.  DATA PROCESSING CENTER.
003300 DATE-WRITTEN.  1999-02-01.
003400 DATE-COMPILED.
003500 SECURITY.      UNCLASSIFIED. INTERNAL BATCH USE ONLY.
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  USL-486.
004000 OBJECT-COMPUTER.  USL-486.
004100 SPECIAL-NAMES.    CONSOLE IS CRT C01 IS TOP-OF-FORM.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT BET-RQST-FILE ASSIGN TO "BETRQST"
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS FILE-STATUS.
004800     SELECT USERS-FILE ASSIGN TO "USERS"
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS FILE-STATUS.
005100     SELECT MARKETS-FILE ASSIGN TO "MARKETS"
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS FILE-STATUS.
005400     SELECT WALLETS-FILE ASSIGN TO "WALLETS"
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FILE-STATUS.
005700     SELECT WALLETS-NEW-FILE ASSIGN TO "WALLETSNEW"
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS FILE-STATUS.
006000     SELECT BETS-FILE ASSIGN TO "BETS"
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS FILE-STATUS.
006300     SELECT TRANSACT-FILE ASSIGN TO "TRANSACT"
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS FILE-STATUS.
006600*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*****************************************************
007000* one-card request file -- this run's input, the batch
007100* stand-in for the screen SELL/BUYSR used to accept.
007200*****************************************************
007300 FD  BET-RQST-FILE.
007400 01  BET-RQST-REC.
007500     03  RQ-BET-ID           PIC X(36).
007600     03  RQ-USER-ID          PIC X(36).
007700     03  RQ-MARKET-ID        PIC X(36).
007800     03  RQ-OUTCOME          PIC X(4).
007900     03  RQ-AMOUNT           PIC S9(9)V9(2).
008000     03  RQ-CREATED-AT       PIC X(26).
008100     03  RQ-CRE-DATE-PARTS REDEFINES RQ-CREATED-AT.
008200         05  RQC-YYYY            PIC X(4).
008300         05  FILLER              PIC X(1).
008400         05  RQC-MM              PIC X(2).
008500         05  FILLER              PIC X(1).
008600         05  RQC-DD              PIC X(2).
008700         05  FILLER              PIC X(16).
008800     03  RQ-TXN-ID           PIC X(36).
008900     03  RQ-TXN-CREATED-AT   PIC X(26).
009000     03  RQ-TXN-DATE-PARTS REDEFINES RQ-TXN-CREATED-AT.
009100         05  RQT-YYYY            PIC X(4).
009200         05  FILLER              PIC X(1).
009300         05  RQT-MM              PIC X(2).
009400         05  FILLER              PIC X(1).
009500         05  RQT-DD              PIC X(2).
009600         05  FILLER              PIC X(16).
009700     03  FILLER              PIC X(8).
009800*
009900 FD  USERS-FILE.
010000 01  USER-FILE-REC.
010100     COPY USERREC.
010200*
010300 FD  MARKETS-FILE.
010400 01  MARKET-FILE-REC.
010500     COPY MARKETREC.
010600*
010700 FD  WALLETS-FILE.
010800 01  WALLET-FILE-REC.
010900     COPY WALLETREC.
011000*
011100 FD  WALLETS-NEW-FILE.
011200 01  WALLET-NEW-FILE-REC     PIC X(90).
011300*
011400 FD  BETS-FILE.
011500 01  BET-FILE-REC.
011600     COPY BETREC.
011700*
011800 FD  TRANSACT-FILE.
011900 01  TRANSACT-FILE-REC.
012000     COPY TXNREC.
012100*
012200 WORKING-STORAGE SECTION.
012300*****************************************************
012400* File status -- same STATUS-1/STATUS-2 split the old
012500* CUST-FILE/QUOTE-FILE servers kept.
012600*****************************************************
012700 01  FILE-STATUS.
012800     05  STATUS-1            PIC X.
012900     05  STATUS-2            PIC X.
013000*****************************************************
013100* Log message definitions.
013200*****************************************************
013300 01  LOGMSG.
013400     05  FILLER              PIC X(11) VALUE "BETPLACE =>".
013500     05  LOGMSG-TEXT         PIC X(50).
013600 01  LOGMSG-ERR.
013700     05  FILLER              PIC X(15) VALUE "BETPLACE ERR =>".
013800     05  LOG-ERR-ROUTINE     PIC X(14).
013900     05  FILLER              PIC X(16) VALUE " FAILED, STATUS=".
014000     05  LOG-ERR-STATUS      PIC X(2).
014100*****************************************************
014200* End-of-file / found switches, three sets -- one per
014300* master this run reads, none of them shared.
014400*****************************************************
014500 01  WS-EOF-SWITCHES.
014600     05  WS-USERS-EOF-SW     PIC X VALUE "N".
014700         88  WS-USERS-EOF        VALUE "Y".
014800     05  WS-MARKETS-EOF-SW   PIC X VALUE "N".
014900         88  WS-MARKETS-EOF      VALUE "Y".
015000     05  WS-WALLETS-EOF-SW   PIC X VALUE "N".
015100         88  WS-WALLETS-EOF      VALUE "Y".
015200     05  FILLER              PIC X(5).
015300 01  WS-FOUND-SWITCHES.
015400     05  WS-USER-FOUND-SW    PIC X VALUE "N".
015500         88  WS-USER-FOUND       VALUE "Y".
015600     05  WS-MARKET-FOUND-SW  PIC X VALUE "N".
015700         88  WS-MARKET-FOUND     VALUE "Y".
015800     05  WS-WALLET-FOUND-SW  PIC X VALUE "N".
015900         88  WS-WALLET-FOUND     VALUE "Y".
016000     05  FILLER              PIC X(5).
016100*****************************************************
016200* Reject reason, built up as checks run, and the final
016300* disposition code this run leaves behind for the job
016400* step that called it (an EC picture over WS-REJECT-CODE
016500* so the operator console shows it lined up with zeros
016600* suppressed, not a leading blank).
016700*****************************************************
016800 01  WS-REJECT-CODE          PIC S9(2) COMP VALUE 0.
016900 01  WS-REJECT-EDIT           PIC Z9.
017000*****************************************************
017100* Zoned peek at the stake amount for the log line --
017200* same sign-peek idiom WALPOST uses on WS-AMOUNT-ZONED.
017300*****************************************************
017400 01  WS-AMOUNT-ZONED          PIC S9(9)V9(2).
017500 01  WS-AMOUNT-ZONED-X REDEFINES WS-AMOUNT-ZONED
017600                             PIC X(11).
017700*****************************************************
017800* WALPOST call-interface copy of the fields it needs --
017900* kept separate from RQ- fields so a change to the card
018000* layout never silently changes what WALPOST receives.
018100*****************************************************
018200 01  WS-WALPOST-OP            PIC X(8).
018300 01  WS-WALPOST-RESULT        PIC X(1).
018400 01  WS-WALPOST-REFERENCE     PIC X(64).
018500 01  WS-WALPOST-AMOUNT        PIC S9(9)V9(2) COMP-3.
018600 01  WS-WALPOST-TXN-REC.
018700     COPY TXNREC.
018800*****************************************************
018900* Running counters, COMP per shop standard.
019000*****************************************************
019100 01  WS-BETS-READ-COUNT       PIC S9(9) COMP-5 VALUE 0.
019200 01  WS-WALLETS-COPIED-COUNT  PIC S9(9) COMP-5 VALUE 0.
019300*
019400 PROCEDURE DIVISION.
019500*
019600 0000-START-BETPLACE.
019700     OPEN INPUT BET-RQST-FILE.
019800     READ BET-RQST-FILE
019900         AT END
020000             MOVE "No request card present" TO LOGMSG-TEXT
020100             DISPLAY LOGMSG UPON CRT
020200             CLOSE BET-RQST-FILE
020300             STOP RUN
020400     END-READ.
020500     CLOSE BET-RQST-FILE.
020600     MOVE "Started" TO LOGMSG-TEXT.
020700     DISPLAY LOGMSG UPON CRT.
020800*
020900     PERFORM 1000-FIND-USER-REC THRU 1000-EXIT.
021000     PERFORM 1100-FIND-MARKET-REC THRU 1100-EXIT.
021100     IF NOT WS-USER-FOUND OR NOT WS-MARKET-FOUND
021200        MOVE 1 TO WS-REJECT-CODE
021300        MOVE "User or market not found" TO LOGMSG-TEXT
021400        DISPLAY LOGMSG UPON CRT
021500        PERFORM 9000-WRITEIT-ERROR THRU 9000-EXIT
021600        STOP RUN
021700     END-IF.
021800*
021900     PERFORM 2000-CHECK-MARKET-OPEN THRU 2000-EXIT.
022000     IF WS-REJECT-CODE NOT = 0
022100        PERFORM 9000-WRITEIT-ERROR THRU 9000-EXIT
022200        STOP RUN
022300     END-IF.
022400*
022500     PERFORM 3000-CALL-WALPOST-WITHDRAW
022600        THRU 3000-EXIT.
022700     IF WS-REJECT-CODE NOT = 0
022800        PERFORM 9000-WRITEIT-ERROR THRU 9000-EXIT
022900        STOP RUN
023000     END-IF.
023100*
023200     PERFORM 4000-INSERT-BET-REC THRU 4000-EXIT.
023300     MOVE "Bet accepted" TO LOGMSG-TEXT.
023400     DISPLAY LOGMSG UPON CRT.
023500     STOP RUN.
023600*
023700*****************************************************
023800* Look up the USER the request card named.  This is a
023900* LINE SEQUENTIAL master, so the "keyed read" is a full
024000* scan for the matching USER-ID, the substitution noted
024200* ISAM to give it.
024300*****************************************************
024400 1000-FIND-USER-REC.
024500     MOVE "N" TO WS-USER-FOUND-SW.
024600     MOVE "N" TO WS-USERS-EOF-SW.
024700     OPEN INPUT USERS-FILE.
024800     PERFORM 1010-READ-ONE-USER THRU 1010-EXIT
024900        UNTIL WS-USERS-EOF OR WS-USER-FOUND.
025000     CLOSE USERS-FILE.
025100 1000-EXIT.
025200     EXIT.
025300*
025400 1010-READ-ONE-USER.
025500     READ USERS-FILE
025600         AT END
025700             MOVE "Y" TO WS-USERS-EOF-SW
025800         NOT AT END
025900             IF USER-ID OF USER-FILE-REC = RQ-USER-ID
026000                MOVE "Y" TO WS-USER-FOUND-SW
026100             END-IF
026200     END-READ.
026300 1010-EXIT.
026400     EXIT.
026500*
026600*****************************************************
026700* Look up the MARKET the request card named.
026800*****************************************************
026900 1100-FIND-MARKET-REC.
027000     MOVE "N" TO WS-MARKET-FOUND-SW.
027100     MOVE "N" TO WS-MARKETS-EOF-SW.
027200     OPEN INPUT MARKETS-FILE.
027300     PERFORM 1110-READ-ONE-MARKET THRU 1110-EXIT
027400        UNTIL WS-MARKETS-EOF OR WS-MARKET-FOUND.
027500     CLOSE MARKETS-FILE.
027600 1100-EXIT.
027700     EXIT.
027800*
027900 1110-READ-ONE-MARKET.
028000     READ MARKETS-FILE
028100         AT END
028200             MOVE "Y" TO WS-MARKETS-EOF-SW
028300         NOT AT END
028400             IF MKT-ID OF MARKET-FILE-REC = RQ-MARKET-ID
028500                MOVE "Y" TO WS-MARKET-FOUND-SW
028600             END-IF
028700     END-READ.
028800 1110-EXIT.
028900     EXIT.
029000*
029100*****************************************************
029200* A bet may be placed only while the market is OPEN.
029300*****************************************************
029400 2000-CHECK-MARKET-OPEN.
029500     IF NOT MKT-STATUS-OPEN OF MARKET-FILE-REC
029600        MOVE 2 TO WS-REJECT-CODE
029700        MOVE "Market is not open, bet rejected"
029800          TO LOGMSG-TEXT
029900        DISPLAY LOGMSG UPON CRT
030000     END-IF.
030100 2000-EXIT.
030200     EXIT.
030300*
030400*****************************************************
030500* Debit the stake via WALPOST, which owns the actual
030600* WALLET-balance and TRANSACTION-ledger arithmetic.
030700* This paragraph owns the master-generation rewrite --
030800* WALPOST never touches a file handle of its own.
030900*****************************************************
031000 3000-CALL-WALPOST-WITHDRAW.
031100     MOVE "N" TO WS-WALLET-FOUND-SW.
031200     MOVE "N" TO WS-WALLETS-EOF-SW.
031300     MOVE "WITHDRAW" TO WS-WALPOST-OP.
031400     OPEN INPUT WALLETS-FILE.
031500     OPEN OUTPUT WALLETS-NEW-FILE.
031600     PERFORM 3010-COPY-ONE-WALLET THRU 3010-EXIT
031700        UNTIL WS-WALLETS-EOF.
031800     CLOSE WALLETS-FILE.
031900     CLOSE WALLETS-NEW-FILE.
032000     IF NOT WS-WALLET-FOUND
032100        MOVE 3 TO WS-REJECT-CODE
032200        MOVE "Wallet for user not found" TO LOGMSG-TEXT
032300        DISPLAY LOGMSG UPON CRT
032400     END-IF.
032500 3000-EXIT.
032600     EXIT.
032700*
032800 3010-COPY-ONE-WALLET.
032900     READ WALLETS-FILE
033000         AT END
033100             MOVE "Y" TO WS-WALLETS-EOF-SW
033200         NOT AT END
033300             MOVE WALLET-FILE-REC TO WALLET-NEW-FILE-REC
033400             IF WALLET-USER-ID OF WALLET-FILE-REC
033500                      = RQ-USER-ID
033600                 AND WS-REJECT-CODE = 0
033700                MOVE "Y" TO WS-WALLET-FOUND-SW
033800                PERFORM 3020-APPLY-WALPOST
033900                   THRU 3020-EXIT
034000                MOVE WALLET-FILE-REC TO WALLET-NEW-FILE-REC
034100             END-IF
034200             WRITE WALLET-NEW-FILE-REC
034300             ADD 1 TO WS-WALLETS-COPIED-COUNT
034400     END-READ.
034500 3010-EXIT.
034600     EXIT.
034700*
034800 3020-APPLY-WALPOST.
034900     MOVE RQ-AMOUNT TO WS-AMOUNT-ZONED.
035000     MOVE RQ-AMOUNT TO WS-WALPOST-AMOUNT.
035100     STRING "bet:" RQ-MARKET-ID DELIMITED BY SIZE
035200         INTO WS-WALPOST-REFERENCE.
035300     CALL "WALPOST" USING WS-WALPOST-OP
035400                           WALLET-FILE-REC
035500                           WS-WALPOST-AMOUNT
035600                           RQ-TXN-ID
035700                           WS-WALPOST-REFERENCE
035800                           RQ-TXN-CREATED-AT
035900                           WS-WALPOST-TXN-REC
036000                           WS-WALPOST-RESULT.
036100     IF WS-WALPOST-RESULT = "0"
036200        OPEN EXTEND TRANSACT-FILE
036300        WRITE TRANSACT-FILE-REC FROM WS-WALPOST-TXN-REC
036400        CLOSE TRANSACT-FILE
036500     ELSE
036600        MOVE 4 TO WS-REJECT-CODE
036700        MOVE "Insufficient wallet balance for stake"
036800          TO LOGMSG-TEXT
036900        DISPLAY LOGMSG UPON CRT
037000     END-IF.
037100 3020-EXIT.
037200     EXIT.
037300*
037400*****************************************************
037500* Write the new BET row -- PENDING, payout unset.
037600* Only reached once the market is OPEN and the stake
037700* has cleared WALPOST.
037800*****************************************************
037900 4000-INSERT-BET-REC.
038000     MOVE RQ-BET-ID TO BET-ID OF BET-FILE-REC.
038100     MOVE RQ-USER-ID TO BET-USER-ID OF BET-FILE-REC.
038200     MOVE RQ-MARKET-ID TO BET-MARKET-ID OF BET-FILE-REC.
038300     MOVE RQ-OUTCOME TO BET-OUTCOME OF BET-FILE-REC.
038400     MOVE RQ-AMOUNT TO BET-AMOUNT OF BET-FILE-REC.
038500     MOVE "PENDING" TO BET-STATUS OF BET-FILE-REC.
038600     MOVE 0 TO BET-PAYOUT OF BET-FILE-REC.
038700     MOVE RQ-CREATED-AT TO BET-CREATED-AT OF BET-FILE-REC.
038800     OPEN EXTEND BETS-FILE.
038900     WRITE BET-FILE-REC.
039000     CLOSE BETS-FILE.
039100     ADD 1 TO WS-BETS-READ-COUNT.
039200 4000-EXIT.
039300     EXIT.
039400*
039500*****************************************************
039600* Reject -- no side effects already taken are undone by
039700* this paragraph because none are taken until the checks
039800* above all pass; this just logs the final disposition.
039900*****************************************************
040000 9000-WRITEIT-ERROR.
040100     MOVE WS-REJECT-CODE TO WS-REJECT-EDIT.
040200     MOVE "Bet rejected, no record written" TO LOGMSG-TEXT.
040300     DISPLAY LOGMSG UPON CRT.
040400 9000-EXIT.
040500     EXIT.
