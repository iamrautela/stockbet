000100*(c) 1998-2009 this shop.  All Rights Reserved.
000200*
000300*#ident "@(#) batch/BETDESK/MKTSVC.cbl $Revision: 1.9 $"
000400*
000500*****************************************************
000600* MKTSVC -- market lifecycle gate.
000700*
000800* One request card, one of three operations against the
000900* MARKETS master: CREATE a new market, CLOSE it to new
001000* bets, or RESOLVE it to an outcome.  Plays the keyed
001100* lookup-then-branch role FUNDPRSR played for a fund's
001200* price quote, with three entry operations in place of
001300* FUNDPRSR's one.
001400*
001500* CHANGE LOG
001600*    1999-02-08  RTD  TICKET 4478  original -- CREATE and
001700*                     CLOSE only
001800*    1999-06-30  RTD  TICKET 4780  RESOLVE added
001900*    1999-12-30  MHK  TICKET 5012  Y2K -- all three date
002000*                     stamps on MARKET-REC now full
002100*                     ISO-8601, echoed off the request
002200*                     card
002300*    2000-08-21  LMP  TICKET 5240  no transition guard on
002400*                     CLOSE/RESOLVE -- the system of
002500*                     record allows either from any prior
002600*                     status, matches the online app
002700*    2000-11-14  LMP  TICKET 5330  RQ-MKT-RESOLUTION widened
002800*                     to X(4) to match MKT-RESOLUTION -- a
002900*                     RESOLVE card for DOWN was truncating
003000*                     to "DO" on this card and settlement
003100*                     never saw a DOWN resolution
003200*****************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    MKTSVC.
003500 AUTHOR.        R T DEVLIN.
003600 INSTALLATION.  DATA PROCESSING CENTER.
003700 DATE-WRITTEN.  1999-02-08.
003800 DATE-COMPILED.
003900 SECURITY.      UNCLASSIFIED. INTERNAL BATCH USE ONLY.
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  USL-486.
004400 OBJECT-COMPUTER.  USL-486.
004500 SPECIAL-NAMES.    CONSOLE IS CRT C01 IS TOP-OF-FORM.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT MKT-RQST-FILE ASSIGN TO "MKTRQST"
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FILE-STATUS.
005200     SELECT MARKETS-FILE ASSIGN TO "MARKETS"
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS FILE-STATUS.
005500     SELECT MARKETS-NEW-FILE ASSIGN TO "MARKETSNEW"
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS FILE-STATUS.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  MKT-RQST-FILE.
006200 01  MKT-RQST-REC.
006300     03  RQ-OPERATION        PIC X(8).
006400         88  RQ-OP-CREATE        VALUE "CREATE  ".
006500         88  RQ-OP-CLOSE         VALUE "CLOSE   ".
006600         88  RQ-OP-RESOLVE       VALUE "RESOLVE ".
006700     03  RQ-MKT-ID           PIC X(36).
006800     03  RQ-MKT-SYMBOL       PIC X(20).
006900     03  RQ-MKT-TITLE        PIC X(120).
007000     03  RQ-MKT-DESCRIPTION  PIC X(400).
007100     03  RQ-MKT-RESOLVE-BY   PIC X(26).
007200     03  RQ-MKT-RESOLUTION   PIC X(4).
007300     03  RQ-MKT-CREATED-AT   PIC X(26).
007400     03  RQ-CRE-DATE-PARTS REDEFINES RQ-MKT-CREATED-AT.
007500         05  RQC-YYYY            PIC X(4).
007600         05  FILLER              PIC X(1).
007700         05  RQC-MM              PIC X(2).
007800         05  FILLER              PIC X(1).
007900         05  RQC-DD              PIC X(2).
008000         05  FILLER              PIC X(16).
008100     03  RQ-RESOLVE-BY-PARTS REDEFINES RQ-MKT-RESOLVE-BY.
008200         05  RQR-YYYY            PIC X(4).
008300         05  FILLER              PIC X(1).
008400         05  RQR-MM              PIC X(2).
008500         05  FILLER              PIC X(1).
008600         05  RQR-DD              PIC X(2).
008700         05  FILLER              PIC X(16).
008800     03  FILLER              PIC X(18).
008900*
009000 FD  MARKETS-FILE.
009100 01  MARKET-FILE-REC.
009200     COPY MARKETREC.
009300*
009400 FD  MARKETS-NEW-FILE.
009500 01  MARKET-NEW-FILE-REC     PIC X(650).
009600*
009700 WORKING-STORAGE SECTION.
009800 01  FILE-STATUS.
009900     05  STATUS-1            PIC X.
010000     05  STATUS-2            PIC X.
010100*
010200 01  LOGMSG.
010300     05  FILLER              PIC X(10) VALUE "MKTSVC =>".
010400     05  LOGMSG-TEXT         PIC X(50).
010500 01  LOGMSG-ERR.
010600     05  FILLER              PIC X(14) VALUE "MKTSVC ERR =>".
010700     05  LOG-ERR-ROUTINE     PIC X(14).
010800     05  FILLER              PIC X(16) VALUE " FAILED, STATUS=".
010900     05  LOG-ERR-STATUS      PIC X(2).
011000*
011100 01  WS-MARKETS-EOF-SW       PIC X VALUE "N".
011200     88  WS-MARKETS-EOF          VALUE "Y".
011300 01  WS-MARKET-FOUND-SW      PIC X VALUE "N".
011400     88  WS-MARKET-FOUND         VALUE "Y".
011500*****************************************************
011600* REC-FOUND/REC-NOT-FOUND style constants, 77-level,
011700* same as FUNDPRSR used for its single lookup.
011800*****************************************************
011900 77  WS-RESULT-OK            PIC S9(9) COMP-5 VALUE 1.
012000 77  WS-RESULT-NOT-FOUND     PIC S9(9) COMP-5 VALUE 2.
012100 77  WS-RESULT-BAD-OP        PIC S9(9) COMP-5 VALUE 3.
012200 01  WS-DISPOSITION          PIC S9(9) COMP-5 VALUE 0.
012300*****************************************************
012400* Zoned peek at the disposition code for the log line.
012500*****************************************************
012600 01  WS-DISPOSITION-ZONED    PIC S9(9).
012700 01  WS-DISPOSITION-ZONED-X REDEFINES WS-DISPOSITION-ZONED
012800                             PIC X(9).
012900 01  WS-MARKETS-COPIED-COUNT PIC S9(9) COMP-5 VALUE 0.
013000*
013100 PROCEDURE DIVISION.
013200*
013300 0000-START-MKTSVC.
013400     OPEN INPUT MKT-RQST-FILE.
013500     READ MKT-RQST-FILE
013600         AT END
013700             MOVE "No request card present" TO LOGMSG-TEXT
013800             DISPLAY LOGMSG UPON CRT
013900             CLOSE MKT-RQST-FILE
014000             STOP RUN
014100     END-READ.
014200     CLOSE MKT-RQST-FILE.
014300     MOVE "Started" TO LOGMSG-TEXT.
014400     DISPLAY LOGMSG UPON CRT.
014500*
014600     MOVE "N" TO WS-MARKET-FOUND-SW.
014700     OPEN INPUT MARKETS-FILE.
014800     OPEN OUTPUT MARKETS-NEW-FILE.
014900     PERFORM 1000-FIND-MARKET-REC THRU 1000-EXIT
015000        UNTIL WS-MARKETS-EOF.
015100     CLOSE MARKETS-FILE.
015200*
015300     EVALUATE TRUE
015400        WHEN RQ-OP-CREATE AND WS-MARKET-FOUND
015500           MOVE "Market already exists, CREATE rejected"
015600             TO LOGMSG-TEXT
015700           DISPLAY LOGMSG UPON CRT
015800        WHEN RQ-OP-CREATE
015900           PERFORM 2000-DO-CREATE THRU 2000-EXIT
016000           MOVE WS-RESULT-OK TO WS-DISPOSITION
016100        WHEN NOT WS-MARKET-FOUND
016200           MOVE WS-RESULT-NOT-FOUND TO WS-DISPOSITION
016300           MOVE "Market not found" TO LOGMSG-TEXT
016400           DISPLAY LOGMSG UPON CRT
016500        WHEN RQ-OP-CLOSE
016600           PERFORM 3000-DO-CLOSE THRU 3000-EXIT
016700           MOVE WS-RESULT-OK TO WS-DISPOSITION
016800        WHEN RQ-OP-RESOLVE
016900           PERFORM 4000-DO-RESOLVE THRU 4000-EXIT
017000           MOVE WS-RESULT-OK TO WS-DISPOSITION
017100        WHEN OTHER
017200           MOVE WS-RESULT-BAD-OP TO WS-DISPOSITION
017300           MOVE "Unknown operation on request card"
017400             TO LOGMSG-TEXT
017500           DISPLAY LOGMSG UPON CRT
017600     END-EVALUATE.
017700*
017800     CLOSE MARKETS-NEW-FILE.
017900     MOVE WS-DISPOSITION TO WS-DISPOSITION-ZONED.
018000     MOVE "Finished" TO LOGMSG-TEXT.
018100     DISPLAY LOGMSG UPON CRT.
018200     STOP RUN.
018300*
018400*****************************************************
018500* Copy every MARKETS record through to the new
018600* generation unchanged; the one with a matching
018700* MKT-ID, if any, is remembered in MARKET-FILE-REC for
018800* the paragraphs below to mutate and rewrite.
018900*****************************************************
019000 1000-FIND-MARKET-REC.
019100     READ MARKETS-FILE
019200         AT END
019300             MOVE "Y" TO WS-MARKETS-EOF-SW
019400         NOT AT END
019500             IF MKT-ID OF MARKET-FILE-REC = RQ-MKT-ID
019600                MOVE "Y" TO WS-MARKET-FOUND-SW
019700             ELSE
019800                MOVE MARKET-FILE-REC TO MARKET-NEW-FILE-REC
019900                WRITE MARKET-NEW-FILE-REC
020000                ADD 1 TO WS-MARKETS-COPIED-COUNT
020100             END-IF
020200     END-READ.
020300 1000-EXIT.
020400     EXIT.
020500*
020600*****************************************************
020700* CREATE -- the matching MKT-ID was not found above, so
020800* this lays down a brand-new record at the end of the
020900* new generation.
021000*****************************************************
021100 2000-DO-CREATE.
021200     MOVE RQ-MKT-ID TO MKT-ID OF MARKET-FILE-REC.
021300     MOVE RQ-MKT-SYMBOL TO MKT-SYMBOL OF MARKET-FILE-REC.
021400     MOVE RQ-MKT-TITLE TO MKT-TITLE OF MARKET-FILE-REC.
021500     MOVE RQ-MKT-DESCRIPTION TO
021600          MKT-DESCRIPTION OF MARKET-FILE-REC.
021700     MOVE RQ-MKT-RESOLVE-BY TO
021800          MKT-RESOLVE-BY OF MARKET-FILE-REC.
021900     MOVE "OPEN" TO MKT-STATUS OF MARKET-FILE-REC.
022000     MOVE "NA" TO MKT-RESOLUTION OF MARKET-FILE-REC.
022100     MOVE RQ-MKT-CREATED-AT TO
022200          MKT-CREATED-AT OF MARKET-FILE-REC.
022300     PERFORM 5000-REWRITE-MARKET-MASTER THRU 5000-EXIT.
022400     MOVE "Market created" TO LOGMSG-TEXT.
022500     DISPLAY LOGMSG UPON CRT.
022600 2000-EXIT.
022700     EXIT.
022800*
022900*****************************************************
023000* CLOSE -- no new bets accepted once CLOSED; allowed
023100* from any prior status per ticket 5240.
023200*****************************************************
023300 3000-DO-CLOSE.
023400     MOVE "CLOSED" TO MKT-STATUS OF MARKET-FILE-REC.
023500     PERFORM 5000-REWRITE-MARKET-MASTER THRU 5000-EXIT.
023600     MOVE "Market closed" TO LOGMSG-TEXT.
023700     DISPLAY LOGMSG UPON CRT.
023800 3000-EXIT.
023900     EXIT.
024000*
024100*****************************************************
024200* RESOLVE -- records the UP/DOWN outcome; BETSETTL
024300* reads MKT-RESOLUTION to decide the winning pool.
024400*****************************************************
024500 4000-DO-RESOLVE.
024600     MOVE "RESOLVED" TO MKT-STATUS OF MARKET-FILE-REC.
024700     MOVE RQ-MKT-RESOLUTION TO
024800          MKT-RESOLUTION OF MARKET-FILE-REC.
024900     PERFORM 5000-REWRITE-MARKET-MASTER THRU 5000-EXIT.
025000     MOVE "Market resolved" TO LOGMSG-TEXT.
025100     DISPLAY LOGMSG UPON CRT.
025200 4000-EXIT.
025300     EXIT.
025400*
025500*****************************************************
025600* Lay the (now mutated, or newly built) MARKET-FILE-REC
025700* down onto the new generation.  CREATE reaches this
025800* having never copied the old record through (there was
025900* none); CLOSE and RESOLVE reach it having skipped the
026000* copy-through in 1000 for the one matching record.
026100*****************************************************
026200 5000-REWRITE-MARKET-MASTER.
026300     MOVE MARKET-FILE-REC TO MARKET-NEW-FILE-REC.
026400     WRITE MARKET-NEW-FILE-REC.
026500     IF STATUS-1 NOT = "0"
026600        MOVE "5000-REWRITE-MKT" TO LOG-ERR-ROUTINE
026700        MOVE STATUS-1 TO LOG-ERR-STATUS
026800        DISPLAY LOGMSG-ERR UPON CRT
026900     END-IF.
027000     ADD 1 TO WS-MARKETS-COPIED-COUNT.
027100 5000-EXIT.
027200     EXIT.
