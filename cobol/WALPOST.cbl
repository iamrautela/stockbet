000100*(c) 1998-2009 this shop.  All Rights Reserved.
000200*
000300*#ident "@(#) batch/LEDGER/WALPOST.cbl $Revision: 1.9 $"
000400*
000500*****************************************************
000600* WALPOST -- wallet ledger posting engine.
000700*
000800* Called by BETPLACE (stake withdrawal) and BETSETTL
000900* (winner payout, no-winner refund) for every balance
001000* mutation this system makes.  Never driven by its own
001100* file scan -- the caller already has the WALLET-REC in
001200* hand from its own master pass and hands it in, in
001300* place of the TPCALL the old FUNDPRSR/FUNDUPSR pair
001400* used to reach across to a sibling server for.  WALPOST
001500* mutates the balance in the caller's copy of the record
001600* and builds the matching TRANSACTIONS ledger row; the
001700* caller still owns the WALLETS/TRANSACTIONS file handles
001800* and does the actual REWRITE-generation and append, the
001900* same division of labour BUYSR kept with its CUST-FILE.
002000*
002100* CHANGE LOG
002200*    1998-11-10  RTD  TICKET 4404  original, deposit and
002300*                     withdraw only
002400*    1999-01-22  RTD  TICKET 4460  added PAYOUT operation
002500*                     for the bet settlement batch
002600*    1999-12-30  MHK  TICKET 5012  Y2K -- LK-TXN-CREATED-AT
002700*                     is now a full ISO-8601 stamp echoed
002800*                     from the run parameter, not built here
002900*    2002-07-15  DNC  TICKET 6033  WS-VALID-OPS table added;
003000*                     an unrecognised op code used to fall
003100*                     through the EVALUATE silently
003200*****************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    WALPOST.
003500 AUTHOR.        R T DEVLIN.
003600 INSTALLATION.  DATA PROCESSING CENTER.
003700 DATE-WRITTEN.  1998-11-10.
003800 DATE-COMPILED.
003900 SECURITY.      UNCLASSIFIED. INTERNAL BATCH USE ONLY.
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  USL-486.
004400 OBJECT-COMPUTER.  USL-486.
004500 SPECIAL-NAMES.    CONSOLE IS CRT
004600                    C01 IS TOP-OF-FORM.
004700*
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000*****************************************************
005100* Log message definitions -- same LOGMSG/LOGMSG-ERR
005200* bannered shape the STOCKAPP servers wrote to USERLOG,
005300* restated as a plain CRT DISPLAY since this build has
005400* no Tuxedo userlog daemon to call.
005500*****************************************************
005600 01  LOGMSG.
005700     05  FILLER          PIC X(9) VALUE "WALPOST =>".
005800     05  LOGMSG-TEXT     PIC X(50).
005900 01  LOGMSG-ERR.
006000     05  FILLER          PIC X(13) VALUE "WALPOST ERR =>".
006100     05  LOG-ERR-ROUTINE PIC X(10).
006200     05  FILLER          PIC X(14) VALUE " REJECTED OP = ".
006300     05  LOG-ERR-OP      PIC X(8).
006400*****************************************************
006500* Op-code table, the STOCKAPP way of tolerating a bad
006600* request code without letting it fall through an
006700* EVALUATE unnoticed -- a FILLER VALUE list redefined
006800* as a searchable OCCURS table.
006900*****************************************************
007000 01  WS-VALID-OPS.
007100     05  FILLER          PIC X(8) VALUE "DEPOSIT ".
007200     05  FILLER          PIC X(8) VALUE "WITHDRAW".
007300     05  FILLER          PIC X(8) VALUE "PAYOUT  ".
007400 01  WS-VALID-OPS-TABLE REDEFINES WS-VALID-OPS.
007500     05  WS-OP-ENTRY     PIC X(8) OCCURS 3 TIMES.
007600 01  WS-OP-IDX           PIC S9(4) COMP.
007700 01  WS-OP-FOUND-SW      PIC X VALUE "N".
007800     88  WS-OP-FOUND         VALUE "Y".
007900*****************************************************
008000* Signed zoned-numeric work field, overpunch sign byte
008100* peeked at through a REDEFINES when a withdrawal is
008200* rejected -- the old way to eyeball a sign in a log
008300* line before EC pictures were trusted on every box.
008400*****************************************************
008500 01  WS-AMOUNT-ZONED     PIC S9(9)V9(2).
008600 01  WS-AMOUNT-ZONED-X REDEFINES WS-AMOUNT-ZONED
008700                         PIC X(11).
008800 01  WS-AMOUNT-EDIT      PIC $$$,$$$,$$9.99.
008900*****************************************************
009000* Run-timestamp work area -- split the caller-supplied,
009100* echoed-not-generated ISO-8601 stamp into its calendar
009200* parts the way USER-CREATED-DATE-PARTS does in USERREC.
009300*****************************************************
009400 01  WS-TS-WORK          PIC X(26).
009500 01  WS-TS-PARTS REDEFINES WS-TS-WORK.
009600     05  WTS-YYYY        PIC X(4).
009700     05  FILLER          PIC X.
009800     05  WTS-MM          PIC X(2).
009900     05  FILLER          PIC X.
010000     05  WTS-DD          PIC X(2).
010100     05  FILLER          PIC X(16).
010200*****************************************************
010300* Running counters for this run -- every accumulator in
010400* this program is COMP, per shop standard.
010500*****************************************************
010600 01  WS-POSTING-COUNT    PIC S9(9) COMP-5 VALUE 0.
010700 01  WS-REJECT-COUNT     PIC S9(9) COMP-5 VALUE 0.
010800*
010900 LINKAGE SECTION.
011000 01  LK-OPERATION         PIC X(8).
011100*****************************************************
011200* the caller's own WALLET-REC working copy -- mutated
011300* in place, same record, no local shadow copy taken.
011400*****************************************************
011500 01  LK-WALLET-REC.
011600     COPY WALLETREC.
011700 01  LK-AMOUNT            PIC S9(9)V9(2) COMP-3.
011800 01  LK-TXN-ID            PIC X(36).
011900 01  LK-TXN-REFERENCE     PIC X(64).
012000 01  LK-TXN-CREATED-AT    PIC X(26).
012100 01  LK-TXN-REC.
012200     COPY TXNREC.
012300 01  LK-RESULT-CODE       PIC X(1).
012400*
012500 PROCEDURE DIVISION USING LK-OPERATION
012600                           LK-WALLET-REC
012700                           LK-AMOUNT
012800                           LK-TXN-ID
012900                           LK-TXN-REFERENCE
013000                           LK-TXN-CREATED-AT
013100                           LK-TXN-REC
013200                           LK-RESULT-CODE.
013300*
013400 0000-START-WALPOST.
013500     MOVE "0" TO LK-RESULT-CODE.
013600     MOVE LK-TXN-CREATED-AT TO WS-TS-WORK.
013700     PERFORM 0100-VALIDATE-OP-CODE
013800        THRU 0100-EXIT.
013900     IF NOT WS-OP-FOUND
014000        MOVE "Unknown op code, no posting made"
014100          TO LOGMSG-TEXT
014200        DISPLAY LOGMSG UPON CRT
014300        MOVE "0000-START" TO LOG-ERR-ROUTINE
014400        MOVE LK-OPERATION TO LOG-ERR-OP
014500        DISPLAY LOGMSG-ERR UPON CRT
014600        MOVE "2" TO LK-RESULT-CODE
014700        ADD 1 TO WS-REJECT-COUNT
014800        GOBACK
014900     END-IF.
015000     EVALUATE LK-OPERATION
015100        WHEN "DEPOSIT "
015200           PERFORM 2000-APPLY-DEPOSIT THRU 2000-EXIT
015300        WHEN "WITHDRAW"
015400           PERFORM 2100-APPLY-WITHDRAW THRU 2100-EXIT
015500        WHEN "PAYOUT  "
015600           PERFORM 2200-APPLY-PAYOUT THRU 2200-EXIT
015700     END-EVALUATE.
015800     GOBACK.
015900*
016000 0100-VALIDATE-OP-CODE.
016100     MOVE "N" TO WS-OP-FOUND-SW.
016200     MOVE 1 TO WS-OP-IDX.
016300     PERFORM 0110-CHECK-ONE-OP THRU 0110-EXIT
016400        UNTIL WS-OP-IDX > 3 OR WS-OP-FOUND.
016500 0100-EXIT.
016600     EXIT.
016700*
016800 0110-CHECK-ONE-OP.
016900     IF LK-OPERATION = WS-OP-ENTRY (WS-OP-IDX)
017000        MOVE "Y" TO WS-OP-FOUND-SW
017100     ELSE
017200        ADD 1 TO WS-OP-IDX
017300     END-IF.
017400 0110-EXIT.
017500     EXIT.
017600*
017700*****************************************************
017800* DEPOSIT -- unconditional addition, no validation.
017900*****************************************************
018000 2000-APPLY-DEPOSIT.
018100     ADD LK-AMOUNT TO WALLET-BALANCE.
018200     MOVE "DEPOSIT     " TO TXN-TYPE.
018300     MOVE LK-AMOUNT TO TXN-AMOUNT.
018400     PERFORM 4000-BUILD-TXN-REC THRU 4000-EXIT.
018500     ADD 1 TO WS-POSTING-COUNT.
018600     MOVE LK-AMOUNT TO WS-AMOUNT-EDIT.
018700     MOVE "Deposit posted" TO LOGMSG-TEXT.
018800     DISPLAY LOGMSG UPON CRT.
018900 2000-EXIT.
019000     EXIT.
019100*
019200*****************************************************
019300* WITHDRAW-FOR-BET -- reject, no state change, if the
019400* balance cannot cover the stake.  No WALLET or
019500* TRANSACTION record is produced on a rejection.
019600*****************************************************
019700 2100-APPLY-WITHDRAW.
019800     IF WALLET-BALANCE < LK-AMOUNT
019900        MOVE WALLET-BALANCE TO WS-AMOUNT-ZONED
020000        MOVE "1" TO LK-RESULT-CODE
020100        ADD 1 TO WS-REJECT-COUNT
020200        MOVE "2100-APPLY-WITHDRAW" TO LOG-ERR-ROUTINE
020300        MOVE LK-OPERATION TO LOG-ERR-OP
020400        DISPLAY LOGMSG-ERR UPON CRT
020500        MOVE "Insufficient balance, no posting made"
020600          TO LOGMSG-TEXT
020700        DISPLAY LOGMSG UPON CRT
020800        GO TO 2100-EXIT
020900     END-IF.
021000     SUBTRACT LK-AMOUNT FROM WALLET-BALANCE.
021100     MOVE "BET_WAGER   " TO TXN-TYPE.
021200     COMPUTE TXN-AMOUNT = LK-AMOUNT * -1.
021300     PERFORM 4000-BUILD-TXN-REC THRU 4000-EXIT.
021400     ADD 1 TO WS-POSTING-COUNT.
021500     MOVE LK-AMOUNT TO WS-AMOUNT-EDIT.
021600     MOVE "Wager debit posted" TO LOGMSG-TEXT.
021700     DISPLAY LOGMSG UPON CRT.
021800 2100-EXIT.
021900     EXIT.
022000*
022100*****************************************************
022200* CREDIT-PAYOUT -- unconditional addition, used for
022300* both a winning bet's payout and a no-winner refund.
022400*****************************************************
022500 2200-APPLY-PAYOUT.
022600     ADD LK-AMOUNT TO WALLET-BALANCE.
022700     MOVE "BET_PAYOUT  " TO TXN-TYPE.
022800     MOVE LK-AMOUNT TO TXN-AMOUNT.
022900     PERFORM 4000-BUILD-TXN-REC THRU 4000-EXIT.
023000     ADD 1 TO WS-POSTING-COUNT.
023100     MOVE LK-AMOUNT TO WS-AMOUNT-EDIT.
023200     MOVE "Payout posted" TO LOGMSG-TEXT.
023300     DISPLAY LOGMSG UPON CRT.
023400 2200-EXIT.
023500     EXIT.
023600*
023700*****************************************************
023800* Build the immutable ledger row for whichever posting
023900* just happened.  TXN-TYPE and TXN-AMOUNT are set by
024000* the caller paragraph before this is performed; every
024100* mutation leaves here with exactly one ledger entry,
024200* never zero, never more than one.
024300*****************************************************
024400 4000-BUILD-TXN-REC.
024500     MOVE LK-TXN-ID TO TXN-ID.
024600     MOVE WALLET-ID TO TXN-WALLET-ID.
024700     MOVE LK-TXN-REFERENCE TO TXN-REFERENCE.
024800     MOVE LK-TXN-CREATED-AT TO TXN-CREATED-AT.
024900 4000-EXIT.
025000     EXIT.
