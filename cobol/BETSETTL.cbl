000100*(c) 1998-2009 this shop.  All Rights Reserved.
000200*
000300*#ident "@(#) batch/BETDESK/BETSETTL.cbl $Revision: 3.1 $"
000400*
000500*****************************************************
000600* BETSETTL -- pari-mutuel settlement batch, the control-
000700* break job over one market's bets.
000800*
000900* One request card names the MARKET to settle.  Pass 1
001000* scans BETS for that market and accumulates the pool
001100* totals; if nobody backed the winning side, every bet
001200* is refunded in full (no house cut) and the batch ends.
001300* Otherwise pass 2 walks BETS again, computing each
001400* winner's share of the pool net of the house fee and
001500* crediting it, marking every loser LOST with a zero
001600* payout.  Keeps FUNDPR's old two-phase "gather, then
001700* act" shape -- FUNDPR gathered a screen of input before
001800* calling FUNDPRSR to act on it; this gathers pool totals
001900* before acting on the bets that produced them.
002000*
002100* CHANGE LOG
002200*    1999-07-06  RTD  TICKET 4810  original -- payout
002300*                     branch only, no refund path
002400*    1999-08-19  RTD  TICKET 4895  refund-on-no-winner
002500*                     branch added
002600*    1999-12-30  MHK  TICKET 5012  Y2K -- RUN-TIMESTAMP on
002700*                     the request card is now a full
002800*                     ISO-8601 stamp, echoed onto every
002900*                     TRANSACTION row this run writes
003000*    2000-11-02  LMP  TICKET 5310  DISTRIBUTABLE now held
003100*                     to 4 decimal places, not 2 -- the
003200*                     2-decimal intermediate was losing a
003300*                     penny of precision across a big pool
003400*                     before the per-bet share was applied
003500*    2001-02-27  LMP  TICKET 5470  winner/refund credits now
003600*                     queued and posted against WALLETS in
003700*                     one generation-swap pass per run --
003800*                     the old code rewrote WALLETS from the
003900*                     stale copy once per bet credited, so
004000*                     every credit but the last one in a run
004100*                     with more than one winner or refund
004200*                     was silently lost
004300*****************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.    BETSETTL.
004600 AUTHOR.        R T DEVLIN.
004700 INSTALLATION.  DATA PROCESSING CENTER.
004800 DATE-WRITTEN.  1999-07-06.
004900 DATE-COMPILED.
005000 SECURITY.      UNCLASSIFIED. INTERNAL BATCH USE ONLY.
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  USL-486.
005500 OBJECT-COMPUTER.  USL-486.
005600 SPECIAL-NAMES.    CONSOLE IS CRT C01 IS TOP-OF-FORM.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SETL-RQST-FILE ASSIGN TO "SETLRQST"
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS FILE-STATUS.
006300     SELECT MARKETS-FILE ASSIGN TO "MARKETS"
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS FILE-STATUS.
006600     SELECT BETS-FILE ASSIGN TO "BETS"
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FILE-STATUS.
006900     SELECT BETS-NEW-FILE ASSIGN TO "BETSNEW"
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS FILE-STATUS.
007200     SELECT WALLETS-FILE ASSIGN TO "WALLETS"
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS FILE-STATUS.
007500     SELECT WALLETS-NEW-FILE ASSIGN TO "WALLETSNEW"
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS FILE-STATUS.
007800     SELECT TRANSACT-FILE ASSIGN TO "TRANSACT"
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS FILE-STATUS.
008100*
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SETL-RQST-FILE.
008500 01  SETL-RQST-REC.
008600     03  RQ-MKT-ID           PIC X(36).
008700     03  RQ-RUN-TIMESTAMP     PIC X(26).
008800     03  RQ-RUN-DATE-PARTS REDEFINES RQ-RUN-TIMESTAMP.
008900         05  RQR-YYYY            PIC X(4).
009000         05  FILLER              PIC X(1).
009100         05  RQR-MM              PIC X(2).
009200         05  FILLER              PIC X(1).
009300         05  RQR-DD              PIC X(2).
009400         05  FILLER              PIC X(16).
009500     03  FILLER              PIC X(38).
009600*
009700 FD  MARKETS-FILE.
009800 01  MARKET-FILE-REC.
009900     COPY MARKETREC.
010000*
010100 FD  BETS-FILE.
010200 01  BET-FILE-REC.
010300     COPY BETREC.
010400*
010500 FD  BETS-NEW-FILE.
010600 01  BET-NEW-FILE-REC        PIC X(170).
010700*
010800 FD  WALLETS-FILE.
010900 01  WALLET-FILE-REC.
011000     COPY WALLETREC.
011100*
011200 FD  WALLETS-NEW-FILE.
011300 01  WALLET-NEW-FILE-REC     PIC X(90).
011400*
011500 FD  TRANSACT-FILE.
011600 01  TRANSACT-FILE-REC.
011700     COPY TXNREC.
011800*
011900 WORKING-STORAGE SECTION.
012000 01  FILE-STATUS.
012100     05  STATUS-1            PIC X.
012200     05  STATUS-2            PIC X.
012300*
012400 01  LOGMSG.
012500     05  FILLER              PIC X(11) VALUE "BETSETTL =>".
012600     05  LOGMSG-TEXT         PIC X(50).
012700 01  LOGMSG-ERR.
012800     05  FILLER              PIC X(15) VALUE "BETSETTL ERR =>".
012900     05  LOG-ERR-ROUTINE     PIC X(18).
013000     05  FILLER              PIC X(16) VALUE " FAILED, STATUS=".
013100     05  LOG-ERR-STATUS      PIC X(2).
013200*
013300 01  WS-EOF-SWITCHES.
013400     05  WS-MARKETS-EOF-SW   PIC X VALUE "N".
013500         88  WS-MARKETS-EOF      VALUE "Y".
013600     05  WS-BETS-EOF-SW      PIC X VALUE "N".
013700         88  WS-BETS-EOF         VALUE "Y".
013800     05  WS-WALLETS-EOF-SW   PIC X VALUE "N".
013900         88  WS-WALLETS-EOF      VALUE "Y".
014000     05  FILLER              PIC X(5).
014100 01  WS-FOUND-SWITCHES.
014200     05  WS-MARKET-FOUND-SW  PIC X VALUE "N".
014300         88  WS-MARKET-FOUND     VALUE "Y".
014400     05  FILLER              PIC X(5).
014500*****************************************************
014600* Queued wallet credits for this settlement run -- one
014700* entry per winning or refunded bet, posted against
014800* WALLETS in a single generation-swap pass once both
014900* BETS passes are done, instead of rewriting WALLETS
015000* once per bet.  WCR-FOUND-SW is set when the matching
015100* wallet turns up during that one pass, the same role
015200* WS-WALLET-FOUND-SW used to play per bet.
015300*****************************************************
015400 01  WS-CREDIT-TABLE.
015500     05  WS-CREDIT-ENTRY OCCURS 500 TIMES.
015600         10  WCR-USER-ID         PIC X(36).
015700         10  WCR-BET-ID          PIC X(36).
015800         10  WCR-AMOUNT          PIC S9(9)V9(2) COMP-3.
015900         10  WCR-REFERENCE       PIC X(64).
016000         10  WCR-FOUND-SW        PIC X.
016100             88  WCR-FOUND           VALUE "Y".
016200     05  FILLER              PIC X(5).
016300 01  WS-CREDIT-COUNT         PIC S9(9) COMP-5 VALUE 0.
016400 01  WS-CREDIT-IDX           PIC S9(9) COMP-5.
016500*****************************************************
016600* Pool accumulator, split out of MARKETREC into its own
016700* copybook so programs that never settle don't carry it.
016800*****************************************************
016900 01  MARKET-POOL-WORK-AREA.
017000     COPY MKTPOOL.
017100*****************************************************
017200* Per-bet working fields for the pass-2 payout formula.
017300* WS-SHARE is the only field in this program carrying
017400* the 12-decimal HALF_UP intermediate ratio this program
017500* needs; it is never written to a file.
017600*****************************************************
017700 01  WS-SHARE                PIC S9(4)V9(12) COMP-3.
017800 01  WS-PAYOUT               PIC S9(9)V9(2) COMP-3.
017900 01  WS-WALPOST-OP            PIC X(8).
018000 01  WS-WALPOST-RESULT        PIC X(1).
018100 01  WS-WALPOST-REFERENCE     PIC X(64).
018200 01  WS-WALPOST-AMOUNT        PIC S9(9)V9(2) COMP-3.
018300 01  WS-WALPOST-TXN-REC.
018400     COPY TXNREC.
018500*****************************************************
018600* Zoned peek at the pool total for the summary log line
018700* -- the old sign-peek idiom, not a DISPLAY report.
018800*****************************************************
018900 01  WS-POOL-ZONED           PIC S9(9)V9(2).
019000 01  WS-POOL-ZONED-X REDEFINES WS-POOL-ZONED
019100                             PIC X(11).
019200 01  WS-PAYOUT-ZONED          PIC S9(9)V9(2).
019300 01  WS-PAYOUT-ZONED-X REDEFINES WS-PAYOUT-ZONED
019400                             PIC X(11).
019500*****************************************************
019600* Running counters, all COMP per shop standard.
019700*****************************************************
019800 01  WS-BETS-SCANNED-COUNT    PIC S9(9) COMP-5 VALUE 0.
019900 01  WS-WINNERS-COUNT         PIC S9(9) COMP-5 VALUE 0.
020000 01  WS-LOSERS-COUNT          PIC S9(9) COMP-5 VALUE 0.
020100 01  WS-REFUNDS-COUNT         PIC S9(9) COMP-5 VALUE 0.
020200*
020300 PROCEDURE DIVISION.
020400*
020500 0000-START-BETSETTL.
020600     OPEN INPUT SETL-RQST-FILE.
020700     READ SETL-RQST-FILE
020800         AT END
020900             MOVE "No request card present" TO LOGMSG-TEXT
021000             DISPLAY LOGMSG UPON CRT
021100             CLOSE SETL-RQST-FILE
021200             STOP RUN
021300     END-READ.
021400     CLOSE SETL-RQST-FILE.
021500     MOVE "Started" TO LOGMSG-TEXT.
021600     DISPLAY LOGMSG UPON CRT.
021700*
021800     PERFORM 1000-FIND-MARKET-REC THRU 1000-EXIT.
021900     IF NOT WS-MARKET-FOUND
022000        MOVE "Market not found, settlement abandoned"
022100          TO LOGMSG-TEXT
022200        DISPLAY LOGMSG UPON CRT
022300        STOP RUN
022400     END-IF.
022500     IF NOT MKT-STATUS-RESOLVED OF MARKET-FILE-REC
022600        MOVE "Market is not RESOLVED, settlement abandoned"
022700          TO LOGMSG-TEXT
022800        DISPLAY LOGMSG UPON CRT
022900        STOP RUN
023000     END-IF.
023100*
023200     PERFORM 2000-PASS1-ACCUMULATE-POOLS THRU 2000-EXIT.
023300     MOVE MPW-POOL-TOTAL TO WS-POOL-ZONED.
023400     MOVE "Pool accumulated" TO LOGMSG-TEXT.
023500     DISPLAY LOGMSG UPON CRT.
023600*
023700     IF MPW-WINNING-POOL = 0
023800        PERFORM 3000-REFUND-BRANCH THRU 3000-EXIT
023900        PERFORM 6000-CREDIT-WALLET THRU 6000-EXIT
024000        MOVE "Settlement complete, all bets refunded"
024100          TO LOGMSG-TEXT
024200        DISPLAY LOGMSG UPON CRT
024300        STOP RUN
024400     END-IF.
024500*
024600     PERFORM 4000-COMPUTE-DISTRIBUTABLE THRU 4000-EXIT.
024700     PERFORM 5000-PASS2-SETTLE-BETS THRU 5000-EXIT.
024800     PERFORM 6000-CREDIT-WALLET THRU 6000-EXIT.
024900     MOVE "Settlement complete" TO LOGMSG-TEXT.
025000     DISPLAY LOGMSG UPON CRT.
025100     STOP RUN.
025200*
025300*****************************************************
025400* Single-pass scan of MARKETS for the market this run
025500* was asked to settle.  MARKETS is not rewritten here --
025600* settle never changes MKT-STATUS or MKT-RESOLUTION,
025700* those are MKTSVC's business.
025800*****************************************************
025900 1000-FIND-MARKET-REC.
026000     MOVE "N" TO WS-MARKET-FOUND-SW.
026100     MOVE "N" TO WS-MARKETS-EOF-SW.
026200     OPEN INPUT MARKETS-FILE.
026300     PERFORM 1010-READ-ONE-MARKET THRU 1010-EXIT
026400        UNTIL WS-MARKETS-EOF OR WS-MARKET-FOUND.
026500     CLOSE MARKETS-FILE.
026600 1000-EXIT.
026700     EXIT.
026800*
026900 1010-READ-ONE-MARKET.
027000     READ MARKETS-FILE
027100         AT END
027200             MOVE "Y" TO WS-MARKETS-EOF-SW
027300         NOT AT END
027400             IF MKT-ID OF MARKET-FILE-REC = RQ-MKT-ID
027500                MOVE "Y" TO WS-MARKET-FOUND-SW
027600             END-IF
027700     END-READ.
027800 1010-EXIT.
027900     EXIT.
028000*
028100*****************************************************
028200* PASS 1 -- accumulate POOL-TOTAL/UP-POOL over every bet
028300* for this market; DOWN-POOL and WINNING-POOL are
028400* derived once the scan is finished.  BETS is read
028500* straight through, no rewrite -- pass 2 does the
028600* rewriting once the winner/loser split is known.
028700*****************************************************
028800 2000-PASS1-ACCUMULATE-POOLS.
028900     MOVE 0 TO MPW-POOL-TOTAL MPW-UP-POOL MPW-DOWN-POOL
029000               MPW-WINNING-POOL.
029100     MOVE "N" TO WS-BETS-EOF-SW.
029200     OPEN INPUT BETS-FILE.
029300     PERFORM 2010-ACCUMULATE-ONE-BET THRU 2010-EXIT
029400        UNTIL WS-BETS-EOF.
029500     CLOSE BETS-FILE.
029600     SUBTRACT MPW-UP-POOL FROM MPW-POOL-TOTAL
029700        GIVING MPW-DOWN-POOL.
029800     IF MKT-RESOLUTION-UP OF MARKET-FILE-REC
029900        MOVE MPW-UP-POOL TO MPW-WINNING-POOL
030000     ELSE
030100        MOVE MPW-DOWN-POOL TO MPW-WINNING-POOL
030200     END-IF.
030300 2000-EXIT.
030400     EXIT.
030500*
030600 2010-ACCUMULATE-ONE-BET.
030700     READ BETS-FILE
030800         AT END
030900             MOVE "Y" TO WS-BETS-EOF-SW
031000         NOT AT END
031100             IF BET-MARKET-ID OF BET-FILE-REC = RQ-MKT-ID
031200                ADD BET-AMOUNT OF BET-FILE-REC
031300                   TO MPW-POOL-TOTAL
031400                ADD 1 TO WS-BETS-SCANNED-COUNT
031500                IF BET-OUTCOME-UP OF BET-FILE-REC
031600                   ADD BET-AMOUNT OF BET-FILE-REC
031700                      TO MPW-UP-POOL
031800                END-IF
031900             END-IF
032000     END-READ.
032100 2010-EXIT.
032200     EXIT.
032300*
032400*****************************************************
032500* REFUND BRANCH -- nobody backed the winning side.
032600* Every bet in the market is refunded at full original
032700* AMOUNT, no house fee taken.  One pass over BETS
032800* (rewriting the new generation) driving one CREDIT-
032900* PAYOUT call per bet against the WALLETS master.
033000*****************************************************
033100 3000-REFUND-BRANCH.
033200     MOVE "N" TO WS-BETS-EOF-SW.
033300     OPEN INPUT BETS-FILE.
033400     OPEN OUTPUT BETS-NEW-FILE.
033500     PERFORM 3010-REFUND-ONE-BET THRU 3010-EXIT
033600        UNTIL WS-BETS-EOF.
033700     CLOSE BETS-FILE.
033800     CLOSE BETS-NEW-FILE.
033900 3000-EXIT.
034000     EXIT.
034100*
034200 3010-REFUND-ONE-BET.
034300     READ BETS-FILE
034400         AT END
034500             MOVE "Y" TO WS-BETS-EOF-SW
034600         NOT AT END
034700             IF BET-MARKET-ID OF BET-FILE-REC = RQ-MKT-ID
034800                MOVE "REFUNDED" TO BET-STATUS OF BET-FILE-REC
034900                MOVE BET-AMOUNT OF BET-FILE-REC
035000                   TO BET-PAYOUT OF BET-FILE-REC
035100                MOVE BET-AMOUNT OF BET-FILE-REC
035200                   TO WS-WALPOST-AMOUNT
035300                STRING "refund:" BET-ID OF BET-FILE-REC
035400                   DELIMITED BY SIZE INTO WS-WALPOST-REFERENCE
035500                PERFORM 6100-QUEUE-CREDIT THRU 6100-EXIT
035600                ADD 1 TO WS-REFUNDS-COUNT
035700             END-IF
035800             MOVE BET-FILE-REC TO BET-NEW-FILE-REC
035900             WRITE BET-NEW-FILE-REC
036000     END-READ.
036100 3010-EXIT.
036200     EXIT.
036300*
036400*****************************************************
036500* DISTRIBUTABLE = POOL-TOTAL x (1 - FEE-RATE), kept to
036600* 4 decimal places so the per-bet share in pass 2 is not
036700* starved of precision before its own rounding step.
036800*****************************************************
036900 4000-COMPUTE-DISTRIBUTABLE.
037000     COMPUTE MPW-DISTRIBUTABLE =
037100        MPW-POOL-TOTAL * 0.98.
037200 4000-EXIT.
037300     EXIT.
037400*
037500*****************************************************
037600* PASS 2 -- walk BETS again; winners get SHARE/PAYOUT
037700* computed against the totals pass 1 left behind,
037800* losers get PAYOUT = 0.  Both branches rewrite BET;
037900* only the winner branch posts to WALLETS/TRANSACTIONS.
038000*****************************************************
038100 5000-PASS2-SETTLE-BETS.
038200     MOVE "N" TO WS-BETS-EOF-SW.
038300     OPEN INPUT BETS-FILE.
038400     OPEN OUTPUT BETS-NEW-FILE.
038500     PERFORM 5010-SETTLE-ONE-BET THRU 5010-EXIT
038600        UNTIL WS-BETS-EOF.
038700     CLOSE BETS-FILE.
038800     CLOSE BETS-NEW-FILE.
038900 5000-EXIT.
039000     EXIT.
039100*
039200 5010-SETTLE-ONE-BET.
039300     READ BETS-FILE
039400         AT END
039500             MOVE "Y" TO WS-BETS-EOF-SW
039600         NOT AT END
039700             IF BET-MARKET-ID OF BET-FILE-REC = RQ-MKT-ID
039800                IF BET-OUTCOME OF BET-FILE-REC
039900                         = MKT-RESOLUTION OF MARKET-FILE-REC
040000                   PERFORM 5100-SETTLE-WINNER THRU 5100-EXIT
040100                ELSE
040200                   PERFORM 5200-SETTLE-LOSER THRU 5200-EXIT
040300                END-IF
040400             END-IF
040500             MOVE BET-FILE-REC TO BET-NEW-FILE-REC
040600             WRITE BET-NEW-FILE-REC
040700     END-READ.
040800 5010-EXIT.
040900     EXIT.
041000*
041100*****************************************************
041200* Winner -- SHARE to 12 decimals HALF_UP, PAYOUT to 2
041300* decimals DOWN (truncated).  The two ROUNDED modes are
041400* not the same and must not be merged into one COMPUTE.
041500*****************************************************
041600*****************************************************
041700* SHARE is rounded to 12 decimals: plain ROUNDED rounds
041800* half-up (away from zero on a tie), which is HALF_UP
041900* for a stake that is always positive.
042000*
042100* PAYOUT is truncated to 2 decimals, not rounded: left
042200* off the ROUNDED phrase, the excess fraction digits
042300* COMPUTE would otherwise carry are simply dropped on
042400* the MOVE into a 2-decimal receiving field, which is
042500* exactly the DOWN rule this figure needs.
042600*****************************************************
042700 5100-SETTLE-WINNER.
042800     COMPUTE WS-SHARE ROUNDED =
042900        BET-AMOUNT OF BET-FILE-REC / MPW-WINNING-POOL.
043000     COMPUTE WS-PAYOUT =
043100        MPW-DISTRIBUTABLE * WS-SHARE.
043200     MOVE "WON" TO BET-STATUS OF BET-FILE-REC.
043300     MOVE WS-PAYOUT TO BET-PAYOUT OF BET-FILE-REC.
043400     MOVE WS-PAYOUT TO WS-PAYOUT-ZONED.
043500     MOVE WS-PAYOUT TO WS-WALPOST-AMOUNT.
043600     STRING "payout:" BET-ID OF BET-FILE-REC
043700        DELIMITED BY SIZE INTO WS-WALPOST-REFERENCE.
043800     PERFORM 6100-QUEUE-CREDIT THRU 6100-EXIT.
043900     ADD 1 TO WS-WINNERS-COUNT.
044000 5100-EXIT.
044100     EXIT.
044200*
044300*****************************************************
044400* Loser -- PAYOUT is always exactly zero, no pool/share
044500* arithmetic touches a losing bet, no wallet posting.
044600*****************************************************
044700 5200-SETTLE-LOSER.
044800     MOVE "LOST" TO BET-STATUS OF BET-FILE-REC.
044900     MOVE 0 TO BET-PAYOUT OF BET-FILE-REC.
045000     ADD 1 TO WS-LOSERS-COUNT.
045100 5200-EXIT.
045200     EXIT.
045300*
045400*****************************************************
045500* Post every queued winner/refund credit against
045600* WALLETS in ONE generation-swap pass for the whole
045700* run -- one OPEN INPUT WALLETS-FILE / OPEN OUTPUT
045800* WALLETS-NEW-FILE, the whole master scanned once,
045900* every queued credit that matches a given wallet
046000* applied to that one in-memory record before it is
046100* written, the same one-pass shape BETS itself is
046200* scanned in.  Skipped entirely if nothing was queued
046300* (should not happen -- a settled market always has
046400* at least one winner or one refund -- but costs
046500* nothing to guard against an empty run).
046600*****************************************************
046700 6000-CREDIT-WALLET.
046800     IF WS-CREDIT-COUNT = 0
046900        GO TO 6000-EXIT
047000     END-IF.
047100     MOVE "N" TO WS-WALLETS-EOF-SW.
047200     OPEN INPUT WALLETS-FILE.
047300     OPEN OUTPUT WALLETS-NEW-FILE.
047400     PERFORM 6010-COPY-ONE-WALLET THRU 6010-EXIT
047500        UNTIL WS-WALLETS-EOF.
047600     CLOSE WALLETS-FILE.
047700     CLOSE WALLETS-NEW-FILE.
047800     MOVE 1 TO WS-CREDIT-IDX.
047900     PERFORM 6040-CHECK-CREDIT-FOUND THRU 6040-EXIT
048000        UNTIL WS-CREDIT-IDX > WS-CREDIT-COUNT.
048100 6000-EXIT.
048200     EXIT.
048300*
048400 6010-COPY-ONE-WALLET.
048500     READ WALLETS-FILE
048600         AT END
048700             MOVE "Y" TO WS-WALLETS-EOF-SW
048800         NOT AT END
048900             PERFORM 6020-APPLY-CREDITS THRU 6020-EXIT
049000             MOVE WALLET-FILE-REC TO WALLET-NEW-FILE-REC
049100             WRITE WALLET-NEW-FILE-REC
049200     END-READ.
049300 6010-EXIT.
049400     EXIT.
049500*
049600*****************************************************
049700* Walk the WHOLE credit table against this one wallet
049800* record -- a bettor with two or more winning/refunded
049900* bets in this market gets every one of them applied
050000* here before the wallet is written, not just the last.
050100*****************************************************
050200 6020-APPLY-CREDITS.
050300     MOVE 1 TO WS-CREDIT-IDX.
050400     PERFORM 6030-APPLY-CREDIT THRU 6030-EXIT
050500        UNTIL WS-CREDIT-IDX > WS-CREDIT-COUNT.
050600 6020-EXIT.
050700     EXIT.
050800*
050900 6030-APPLY-CREDIT.
051000     IF WCR-USER-ID (WS-CREDIT-IDX)
051100              = WALLET-USER-ID OF WALLET-FILE-REC
051200        MOVE "Y" TO WCR-FOUND-SW (WS-CREDIT-IDX)
051300        MOVE "PAYOUT  " TO WS-WALPOST-OP
051400        MOVE WCR-AMOUNT (WS-CREDIT-IDX) TO WS-WALPOST-AMOUNT
051500        MOVE WCR-REFERENCE (WS-CREDIT-IDX)
051600           TO WS-WALPOST-REFERENCE
051700        CALL "WALPOST" USING WS-WALPOST-OP
051800                              WALLET-FILE-REC
051900                              WS-WALPOST-AMOUNT
052000                              WCR-BET-ID (WS-CREDIT-IDX)
052100                              WS-WALPOST-REFERENCE
052200                              RQ-RUN-TIMESTAMP
052300                              WS-WALPOST-TXN-REC
052400                              WS-WALPOST-RESULT
052500        IF WS-WALPOST-RESULT = "0"
052600           OPEN EXTEND TRANSACT-FILE
052700           WRITE TRANSACT-FILE-REC FROM WS-WALPOST-TXN-REC
052800           CLOSE TRANSACT-FILE
052900        ELSE
053000           MOVE "6030-APPLY-CREDIT" TO LOG-ERR-ROUTINE
053100           MOVE "98" TO LOG-ERR-STATUS
053200           DISPLAY LOGMSG-ERR UPON CRT
053300        END-IF
053400     END-IF.
053500     ADD 1 TO WS-CREDIT-IDX.
053600 6030-EXIT.
053700     EXIT.
053800*
053900*****************************************************
054000* Catches a queued credit that never matched a wallet
054100* in the one pass above -- the role WS-WALLET-FOUND-SW
054200* used to play per bet, now checked once per entry
054300* after the whole WALLETS master has gone by.
054400*****************************************************
054500 6040-CHECK-CREDIT-FOUND.
054600     IF NOT WCR-FOUND (WS-CREDIT-IDX)
054700        MOVE "6000-CREDIT-WALLET" TO LOG-ERR-ROUTINE
054800        MOVE "99" TO LOG-ERR-STATUS
054900        DISPLAY LOGMSG-ERR UPON CRT
055000     END-IF.
055100     ADD 1 TO WS-CREDIT-IDX.
055200 6040-EXIT.
055300     EXIT.
055400*
055500*****************************************************
055600* Queue one winner/refund credit for the single WALLETS
055700* pass run once both BETS passes are finished.
055800* WS-WALPOST-AMOUNT and WS-WALPOST-REFERENCE are set by
055900* the caller paragraph before this is performed.  Table
056000* overflow is logged and the credit is simply dropped --
056100* 500 entries is well above any one market's expected
056200* bet volume.
056300*****************************************************
056400 6100-QUEUE-CREDIT.
056500     IF WS-CREDIT-COUNT >= 500
056600        MOVE "6100-QUEUE-CREDIT" TO LOG-ERR-ROUTINE
056700        MOVE "97" TO LOG-ERR-STATUS
056800        DISPLAY LOGMSG-ERR UPON CRT
056900        GO TO 6100-EXIT
057000     END-IF.
057100     ADD 1 TO WS-CREDIT-COUNT.
057200     MOVE BET-USER-ID OF BET-FILE-REC
057300        TO WCR-USER-ID (WS-CREDIT-COUNT).
057400     MOVE BET-ID OF BET-FILE-REC
057500        TO WCR-BET-ID (WS-CREDIT-COUNT).
057600     MOVE WS-WALPOST-AMOUNT TO WCR-AMOUNT (WS-CREDIT-COUNT).
057700     MOVE WS-WALPOST-REFERENCE TO WCR-REFERENCE (WS-CREDIT-COUNT).
057800     MOVE "N" TO WCR-FOUND-SW (WS-CREDIT-COUNT).
057900 6100-EXIT.
058000     EXIT.
