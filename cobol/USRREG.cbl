000100*(c) 1998-2009 this shop.  All Rights Reserved.
000200*
000300*#ident "@(#) batch/BETDESK/USRREG.cbl $Revision: 1.3 $"
000400*
000500*****************************************************
000600* USRREG -- new-account registration batch step.
000700*
000800* One run processes one registration request card, the
000900* same one-unit-of-work shape SELL kept for one add-
001000* another screen: check the e-mail is not already on
001100* file, then lay down the new USER row and the one
001200* WALLET row that goes with it.  No USER or WALLET
001300* record is written if the duplicate check fails.
001400*
001500* CHANGE LOG
001600*    1999-02-22  RTD  TICKET 4480  original
001700*    1999-12-30  MHK  TICKET 5012  Y2K -- USER-CREATED-AT
001800*                     is now a full ISO-8601 stamp, echoed
001900*                     off the request card
002000*    2001-03-09  RTD  TICKET 5612  WALLET row is now
002100*                     written before the master-generation
002200*                     swap pattern spread to USERS too --
002300*                     USERS stays a straight append, a new
002400*                     account never mutates an existing row
002500*****************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.    USRREG.
002800 AUTHOR.        R T DEVLIN.
002900 INSTALLATION.  DATA PROCESSING CENTER.
003000 DATE-WRITTEN.  1999-02-22.
003100 DATE-COMPILED.
003200 SECURITY.      UNCLASSIFIED. INTERNAL BATCH USE ONLY.
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  USL-486.
003700 OBJECT-COMPUTER.  USL-486.
003800 SPECIAL-NAMES.    CONSOLE IS CRT C01 IS TOP-OF-FORM.
003900*
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT USR-RQST-FILE ASSIGN TO "USRRQST"
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS FILE-STATUS.
004500     SELECT USERS-FILE ASSIGN TO "USERS"
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS FILE-STATUS.
004800     SELECT WALLETS-FILE ASSIGN TO "WALLETS"
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS FILE-STATUS.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400*****************************************************
005500* one-card request file -- this run's input, the batch
005600* stand-in for the add-another screen SELL used to
005700* accept a new account's particulars.
005800*****************************************************
005900 FD  USR-RQST-FILE.
006000 01  USR-RQST-REC.
006100     03  RQ-USER-ID          PIC X(36).
006200     03  RQ-EMAIL            PIC X(60).
006300     03  RQ-PASSWORD-HASH    PIC X(100).
006400     03  RQ-CREATED-AT       PIC X(26).
006500     03  RQ-CRE-DATE-PARTS REDEFINES RQ-CREATED-AT.
006600         05  RQC-YYYY            PIC X(4).
006700         05  FILLER              PIC X(1).
006800         05  RQC-MM              PIC X(2).
006900         05  FILLER              PIC X(1).
007000         05  RQC-DD              PIC X(2).
007100         05  FILLER              PIC X(16).
007200     03  RQ-WALLET-ID        PIC X(36).
007300     03  FILLER              PIC X(18).
007400*
007500 FD  USERS-FILE.
007600 01  USER-FILE-REC.
007700     COPY USERREC.
007800*
007900 FD  WALLETS-FILE.
008000 01  WALLET-FILE-REC.
008100     COPY WALLETREC.
008200*
008300 WORKING-STORAGE SECTION.
008400*****************************************************
008500* File status -- same STATUS-1/STATUS-2 split the old
008600* CUST-FILE/QUOTE-FILE servers kept.
008700*****************************************************
008800 01  FILE-STATUS.
008900     05  STATUS-1            PIC X.
009000     05  STATUS-2            PIC X.
009100*****************************************************
009200* Log message definitions.
009300*****************************************************
009400 01  LOGMSG.
009500     05  FILLER              PIC X(9) VALUE "USRREG =>".
009600     05  LOGMSG-TEXT         PIC X(50).
009700 01  LOGMSG-ERR.
009800     05  FILLER              PIC X(13) VALUE "USRREG ERR =>".
009900     05  LOG-ERR-ROUTINE     PIC X(22).
010000     05  FILLER              PIC X(16) VALUE " FAILED, STATUS=".
010100     05  LOG-ERR-STATUS      PIC X(2).
010200*****************************************************
010300* End-of-file / found switches -- one master scanned
010400* (USERS, for the duplicate-email guard), one found
010500* flag carried out of it.
010600*****************************************************
010700 01  WS-EOF-SWITCHES.
010800     05  WS-USERS-EOF-SW     PIC X VALUE "N".
010900         88  WS-USERS-EOF        VALUE "Y".
011000     05  FILLER              PIC X(5).
011100 01  WS-FOUND-SWITCHES.
011200     05  WS-EMAIL-FOUND-SW   PIC X VALUE "N".
011300         88  WS-EMAIL-FOUND      VALUE "Y".
011400     05  FILLER              PIC X(5).
011500*****************************************************
011600* Reject reason, and an edit picture over it for the
011700* operator console -- the same sign-peek idiom BETPLACE
011800* keeps on WS-REJECT-CODE.
011900*****************************************************
012000 01  WS-REJECT-CODE          PIC S9(2) COMP VALUE 0.
012100 01  WS-REJECT-EDIT          PIC Z9.
012200*****************************************************
012300* Zoned peek at the new wallet balance for the log
012400* line -- always 0.00, but kept for the day a starting
012500* bonus balance gets asked for, per TICKET 5612's
012600* change-log note above.
012700*****************************************************
012800 01  WS-BALANCE-ZONED        PIC S9(9)V9(2).
012900 01  WS-BALANCE-ZONED-X REDEFINES WS-BALANCE-ZONED
013000                             PIC X(11).
013100*****************************************************
013200* Running counters, COMP per shop standard.
013300*****************************************************
013400 01  WS-USERS-SCANNED-COUNT   PIC S9(9) COMP-5 VALUE 0.
013500*****************************************************
013600* Zoned peek at the scanned count for the closing log
013700* line, same idiom as WS-BALANCE-ZONED above.
013800*****************************************************
013900 01  WS-SCANNED-DISPLAY       PIC S9(9).
014000 01  WS-SCANNED-DISPLAY-X REDEFINES WS-SCANNED-DISPLAY
014100                             PIC X(10).
014200*
014300 PROCEDURE DIVISION.
014400*
014500 0000-START-USRREG.
014600     OPEN INPUT USR-RQST-FILE.
014700     READ USR-RQST-FILE
014800         AT END
014900             MOVE "No request card present" TO LOGMSG-TEXT
015000             DISPLAY LOGMSG UPON CRT
015100             CLOSE USR-RQST-FILE
015200             STOP RUN
015300     END-READ.
015400     CLOSE USR-RQST-FILE.
015500     MOVE "Started" TO LOGMSG-TEXT.
015600     DISPLAY LOGMSG UPON CRT.
015700*
015800     PERFORM 1000-FIND-USER-BY-EMAIL THRU 1000-EXIT.
015900     IF WS-EMAIL-FOUND
016000        MOVE 1 TO WS-REJECT-CODE
016100        PERFORM 2000-REJECT-DUPLICATE THRU 2000-EXIT
016200        STOP RUN
016300     END-IF.
016400*
016500     PERFORM 3000-INSERT-USER-REC THRU 3000-EXIT.
016600     PERFORM 4000-INSERT-WALLET-REC THRU 4000-EXIT.
016700     MOVE WS-USERS-SCANNED-COUNT TO WS-SCANNED-DISPLAY.
016800     MOVE "Account registered" TO LOGMSG-TEXT.
016900     DISPLAY LOGMSG UPON CRT.
017000     STOP RUN.
017100*
017200*****************************************************
017300* Scan USERS for the e-mail the request card named.
017400* This is a LINE SEQUENTIAL master, so the duplicate
017500* check is a full scan, the substitution noted in
017700* ISAM to give it.
017800*****************************************************
017900 1000-FIND-USER-BY-EMAIL.
018000     MOVE "N" TO WS-EMAIL-FOUND-SW.
018100     MOVE "N" TO WS-USERS-EOF-SW.
018200     OPEN INPUT USERS-FILE.
018300     PERFORM 1010-READ-ONE-USER THRU 1010-EXIT
018400        UNTIL WS-USERS-EOF OR WS-EMAIL-FOUND.
018500     CLOSE USERS-FILE.
018600 1000-EXIT.
018700     EXIT.
018800*
018900 1010-READ-ONE-USER.
019000     READ USERS-FILE
019100         AT END
019200             MOVE "Y" TO WS-USERS-EOF-SW
019300         NOT AT END
019400             ADD 1 TO WS-USERS-SCANNED-COUNT
019500             IF USER-EMAIL OF USER-FILE-REC = RQ-EMAIL
019600                MOVE "Y" TO WS-EMAIL-FOUND-SW
019700             END-IF
019800     END-READ.
019900 1010-EXIT.
020000     EXIT.
020100*
020200*****************************************************
020300* Reject -- no USER or WALLET row is written, the same
020400* "nothing is laid down until every check clears" rule
020500* BETPLACE's 9000 paragraph follows.
020600*****************************************************
020700 2000-REJECT-DUPLICATE.
020800     MOVE WS-REJECT-CODE TO WS-REJECT-EDIT.
020900     MOVE "Email already registered, account rejected"
021000       TO LOGMSG-TEXT.
021100     DISPLAY LOGMSG UPON CRT.
021200 2000-EXIT.
021300     EXIT.
021400*
021500*****************************************************
021600* Write the new USER row -- ROLE is always USER; the
021700* ADMIN role is never set by self-registration, only
021800* by a DBA running a maintenance card by hand.
021900*****************************************************
022000 3000-INSERT-USER-REC.
022100     MOVE RQ-USER-ID TO USER-ID OF USER-FILE-REC.
022200     MOVE RQ-EMAIL TO USER-EMAIL OF USER-FILE-REC.
022300     MOVE RQ-PASSWORD-HASH
022400       TO USER-PASSWORD-HASH OF USER-FILE-REC.
022500     MOVE "USER" TO USER-ROLE OF USER-FILE-REC.
022600     MOVE RQ-CREATED-AT TO USER-CREATED-AT OF USER-FILE-REC.
022700     OPEN EXTEND USERS-FILE.
022800     WRITE USER-FILE-REC.
022900     IF STATUS-1 NOT = "0"
023000        MOVE "3000-INSERT-USER-REC" TO LOG-ERR-ROUTINE
023100        MOVE STATUS-1 TO LOG-ERR-STATUS
023200        DISPLAY LOGMSG-ERR UPON CRT
023300     END-IF.
023400     CLOSE USERS-FILE.
023500 3000-EXIT.
023600     EXIT.
023700*
023800*****************************************************
023900* Write the one WALLET row that goes with the new
024000* USER, balance zero -- every account gets exactly one,
024100* opened in the same unit of work as the USER row.
024200*****************************************************
024300 4000-INSERT-WALLET-REC.
024400     MOVE RQ-WALLET-ID TO WALLET-ID OF WALLET-FILE-REC.
024500     MOVE RQ-USER-ID TO WALLET-USER-ID OF WALLET-FILE-REC.
024600     MOVE 0 TO WALLET-BALANCE OF WALLET-FILE-REC.
024700     MOVE WALLET-BALANCE OF WALLET-FILE-REC TO WS-BALANCE-ZONED.
024800     OPEN EXTEND WALLETS-FILE.
024900     WRITE WALLET-FILE-REC.
025000     IF STATUS-1 NOT = "0"
025100        MOVE "4000-INSERT-WALLET-REC" TO LOG-ERR-ROUTINE
025200        MOVE STATUS-1 TO LOG-ERR-STATUS
025300        DISPLAY LOGMSG-ERR UPON CRT
025400     END-IF.
025500     CLOSE WALLETS-FILE.
025600 4000-EXIT.
025700     EXIT.
